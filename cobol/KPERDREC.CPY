000100******************************************************************
000200*                                                                *
000300*    KPERDREC  --  K-PERIOD FILE RECORD LAYOUT FOR THE ROUND-UP  *
000400*                  REMANENT BATCH (RMNTBTCH).                    *
000500*                                                                *
000600*    KPERIOD-FILE-REC  IS THE FLAT-FILE LAYOUT OF KPERIOD-FILE.  *
000700*    IT IS LOADED ONCE, IN INPUT ORDER, INTO KPERIOD-TABLE-AREA  *
000800*    (SEE KPERDTBL, COPIED INTO WORKING-STORAGE) BY RMNTBTCH     *
000900*    PARAGRAPH 1400-LOAD-KPERIOD-FILE.  THIS MEMBER IS COPYD     *
001000*    ONCE, UNDER FD KPERIOD-FILE.                                *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    DATE      BY   TICKET     DESCRIPTION                       *
001400*    --------  ---  ---------  -------------------------------- *
001500*    04-02-91  RLB  SVC-0097   ORIGINAL K-PERIOD FILE LAYOUT     *
001600*                              (THEN PART OF THE COMBINED        *
001700*                              KPERDTBL MEMBER).                 *
001800*    07-08-99  DMS  SVC-0291   YEAR 2000 REVIEW - RANGE KEYS ARE *
001900*                              14-DIGIT, NO CHANGE REQUIRED.     *
002000*    07-22-06  KAP  SVC-0471   SPLIT OUT OF KPERDTBL INTO ITS    *
002100*                              OWN MEMBER - KPERDTBL WAS NEVER   *
002200*                              COPYD ANYWHERE IN RMNTBTCH, SO    *
002300*                              FD KPERIOD-FILE HAD NO RECORD     *
002400*                              DESCRIPTION AND THE WORKING-       *
002500*                              STORAGE TABLE DID NOT EXIST IN    *
002600*                              THE COMPILE.                      *
002700******************************************************************
002800 01  KPERIOD-FILE-REC.
002900     05  KP-START                  PIC 9(14).
003000     05  KP-END                    PIC 9(14).
003100     05  FILLER                    PIC X(52).
