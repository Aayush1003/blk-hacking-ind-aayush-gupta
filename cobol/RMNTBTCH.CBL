000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RMNTBTCH.
000300 AUTHOR.        R L BAUER.
000400 INSTALLATION.  RETIREMENT SERVICES DATA CENTER.
000500 DATE-WRITTEN.  03-11-91.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  RMNTBTCH  -  SPARE-CHANGE ROUND-UP REMANENT BATCH             *
001100*                                                                 *
001200*  READS THE DAILY EXPENSE EXTRACT (EXPENSE-FILE) AND THE        *
001300*  Q-RULE, P-RULE AND K-PERIOD PARAMETER FILES, VALIDATES THE    *
001400*  EXPENSES, ROUNDS EACH TRANSACTION UP TO THE NEAREST 100 AND   *
001500*  SWEEPS THE SPARE CHANGE (THE "REMANENT") TOWARD THE           *
001600*  PARTICIPANT'S RETIREMENT ACCOUNT.  Q RULES OVERRIDE THE       *
001700*  REMANENT FOR A DATE RANGE, P RULES ADD TO IT.  THE PROGRAM    *
001800*  THEN ANSWERS THE K-PERIOD RANGE QUERIES, WRITES THE SORTED    *
001900*  PROCESSED-TRANSACTION FILE (RESULT-FILE) AND THE PRINTED      *
002000*  VALIDATION / DETAIL / PERIOD-TOTAL REPORT (REPORT-FILE).      *
002100*                                                                 *
002200*  IF ANY EXPENSE FAILS VALIDATION THE RUN WRITES THE ERROR      *
002300*  SECTION OF THE REPORT AND STOPS - NO ROUND-UP PROCESSING IS   *
002400*  PERFORMED AGAINST AN UNVALIDATED FILE.                        *
002500*****************************************************************
002600*
002700*    CHANGE LOG
002800*    DATE      BY   TICKET     DESCRIPTION
002900*    --------  ---  ---------  --------------------------------
003000*    03-11-91  RLB  SVC-0091   ORIGINAL PROGRAM - REPLACES THE
003100*                              MANUAL SPARE-CHANGE WORKSHEET.
003200*    08-14-91  RLB  SVC-0104   ADDED DUPLICATE-TIMESTAMP CHECK -
003300*                              REGION 4 SENT US A DOUBLE FEED.
003400*    04-02-92  RLB  SVC-0097   ADDED Q-RULE / P-RULE TABLES AND
003500*                              THE RULE-APPLICATION STEP.
003600*    09-02-92  RLB  SVC-0133   ADDED K-PERIOD RANGE QUERY SECTION
003700*                              OF THE REPORT.
003800*    02-17-93  TCW  SVC-0151   CORRECTED CEILING CALCULATION -
003900*                              EXACT MULTIPLES OF 100 WERE BEING
004000*                              BUMPED TO THE NEXT BLOCK.
004100*    11-19-93  TCW  SVC-0171   RAISED RULE AND PERIOD TABLE SIZES
004200*                              FROM 200 TO 500 ENTRIES.
004300*    06-01-95  TCW  SVC-0198   P RULES NOW STACK INSTEAD OF
004400*                              STOPPING AT FIRST MATCH - Q RULES
004500*                              STILL STOP AT FIRST MATCH.
004600*    03-22-96  JMH  SVC-0221   ADDED PAGE OVERFLOW LOGIC TO THE
004700*                              PROCESSED-EXPENSE DETAIL SECTION.
004800*    01-14-99  DMS  SVC-0286   YEAR 2000 REVIEW - TIMESTAMP KEYS
004900*                              ARE FULL 4-DIGIT YEAR (YYYYMMDD-
005000*                              HHMMSS), NO DATA CHANGES REQUIRED.
005100*    07-08-99  DMS  SVC-0291   Y2K REVIEW OF Q-RULE / P-RULE AND
005200*                              K-PERIOD RANGE KEYS - NO CHANGE.
005300*    06-30-03  KAP  SVC-0417   ADDED RES-AMOUNT-X REDEFINE FOR THE
005400*                              NEW RESULT-FILE EDIT ROUTINE.
005500*    11-09-05  KAP  SVC-0463   NPS AND INDEX SUMMARY LINES ADDED
005600*                              AT PLAN SPONSOR'S REQUEST - VALUES
005700*                              ARE PLACEHOLDERS PENDING THE
005800*                              ACTUARIAL FORMULA STUDY.
005810*    07-22-06  KAP  SVC-0471   RESPLIT EXPNSREC/QPRULES/KPERDTBL
005820*                              INTO ONE FD-RECORD MEMBER PER FILE
005830*                              PLUS SEPARATE WORKING-STORAGE TABLE
005840*                              MEMBERS - THE OLD COMBINED COPIES
005850*                              WERE ATTACHING MORE THAN ONE RECORD
005860*                              TO A SINGLE FD.
005870*    04-08-11  WDT  SVC-0512   2100-CK-ONE-EXPENSE NOW REJECTS A
005880*                              BLANK OR NON-NUMERIC AMOUNT (SEE
005890*                              EXP-AMOUNT-X IN EXPNSREC) IN ADDITION
005891*                              TO A NEGATIVE ONE - AUDIT FOUND A
005892*                              BLANK-AMOUNT RECORD PASSING THROUGH
005893*                              AS A SILENT ZERO.
005894*    04-08-11  WDT  SVC-0513   ADDED WS-MAX-ERRORS BOUND CHECK
005895*                              AHEAD OF EVERY SET EL-IDX IN THE
005896*                              2000 SECTION - A RUN WITH MANY
005897*                              EXPENSES SHARING ONE TIMESTAMP COULD
005898*                              DRIVE WS-ERROR-CTR PAST THE 500-
005899*                              ENTRY WS-ERROR-TABLE-AREA.
005900*****************************************************************
006000*
006100 ENVIRONMENT DIVISION.
006200*
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-390.
006500 OBJECT-COMPUTER.   IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*
007200     SELECT EXPENSE-FILE  ASSIGN TO UT-S-EXPNS.
007300     SELECT QRULE-FILE    ASSIGN TO UT-S-QRULES.
007400     SELECT PRULE-FILE    ASSIGN TO UT-S-PRULES.
007500     SELECT KPERIOD-FILE  ASSIGN TO UT-S-KPERD.
007600     SELECT SW-RMNT-SORT-FILE  ASSIGN TO UT-S-SORTWK.
007700     SELECT RESULT-FILE   ASSIGN TO UT-S-RESULT.
007800     SELECT REPORT-FILE   ASSIGN TO UT-S-RMNTRPT.
007900*
008000 DATA DIVISION.
008100*
008200 FILE SECTION.
008300*
008400 FD  EXPENSE-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS EXPENSE-FILE-REC.
009000 COPY EXPNSREC.
009100*
009200 FD  QRULE-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS QRULE-FILE-REC.
009800 COPY QRULEREC.
009900*
010000 FD  PRULE-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 80 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS PRULE-FILE-REC.
010550 COPY PRULEREC.
010600*
010700 FD  KPERIOD-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 80 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS KPERIOD-FILE-REC.
011250 COPY KPERDREC.
011300*
011400 FD  RESULT-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 80 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS EXPENSE-RESULT-REC.
011950 COPY RESULTREC.
012000*
012100 FD  REPORT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RPT-OUTPUT-REC.
012700 01  RPT-OUTPUT-REC.
012750     05  FILLER                           PIC X(132).
012800*
012900 SD  SW-RMNT-SORT-FILE
013000     RECORD CONTAINS 80 CHARACTERS
013100     DATA RECORD IS SW-SORT-WORK-REC.
013200 01  SW-SORT-WORK-REC.
013300     05  SW-TIMESTAMP                     PIC 9(14).
013400     05  SW-AMOUNT                        PIC S9(11)V99
013500                                          SIGN IS LEADING SEPARATE.
013600     05  SW-CEILING                       PIC S9(11)V99
013700                                          SIGN IS LEADING SEPARATE.
013800     05  SW-REMANENT                      PIC S9(11)V99
013900                                          SIGN IS LEADING SEPARATE.
014000     05  FILLER                           PIC X(24).
014100*
014200 WORKING-STORAGE SECTION.
014300*
014400 01  PROGRAM-INDICATOR-SWITCHES.
014500     05  WS-EOF-EXPNS-SW              PIC X(3)  VALUE 'NO '.
014600         88  EOF-EXPNS                          VALUE 'YES'.
014700     05  WS-EOF-QRULE-SW              PIC X(3)  VALUE 'NO '.
014800         88  EOF-QRULE                          VALUE 'YES'.
014900     05  WS-EOF-PRULE-SW              PIC X(3)  VALUE 'NO '.
015000         88  EOF-PRULE                          VALUE 'YES'.
015100     05  WS-EOF-KPERD-SW              PIC X(3)  VALUE 'NO '.
015200         88  EOF-KPERD                          VALUE 'YES'.
015300     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)  VALUE 'NO '.
015400         88  EOF-SRT-OUTPUT                     VALUE 'YES'.
015500     05  WS-VALID-SW                  PIC X(3)  VALUE 'YES'.
015600         88  EXPENSES-VALID                     VALUE 'YES'.
015700         88  EXPENSES-INVALID                   VALUE 'NO '.
015800     05  WS-QRULE-FOUND-SW            PIC X(3)  VALUE SPACES.
015900         88  QRULE-FOUND                        VALUE 'YES'.
016000     05  FILLER                       PIC X(1).
016100*
016200 01  WS-REPORT-CONTROLS.
016300     05  WS-PAGE-COUNT                PIC S9(3)  COMP  VALUE ZERO.
016400     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP  VALUE +50.
016500     05  WS-LINES-USED                PIC S9(2)  COMP  VALUE +51.
016600     05  FILLER                       PIC X(1).
016700*
016800 01  WS-ACCUMULATORS.
016900     05  WS-EXPENSE-COUNT             PIC 9(4)   COMP  VALUE ZERO.
017000     05  WS-RESULT-COUNT              PIC 9(4)   COMP  VALUE ZERO.
017100     05  WS-ERROR-CTR                 PIC 9(4)   COMP  VALUE ZERO.
017200     05  WS-TOTAL-REMANENT-GTL        PIC S9(13)V99
017300                                      SIGN IS LEADING SEPARATE
017400                                      VALUE ZERO.
017500     05  FILLER                       PIC X(1).
017600*
017700 01  WS-EDIT-FIELDS.
017800     05  WS-EDIT-INDEX-N              PIC 9(4)   COMP  VALUE ZERO.
017900     05  WS-EDIT-INDEX-D              PIC ZZZ9.
018000     05  WS-EDIT-ERRCNT-D             PIC ZZZ9.
018100     05  WS-INNER-START               PIC 9(4)   COMP  VALUE ZERO.
018200     05  WS-QUOT-CENTS                PIC S9(13) COMP  VALUE ZERO.
018300     05  WS-REM-CENTS                 PIC S9(13) COMP  VALUE ZERO.
018400     05  WS-CURRENT-RMNT              PIC S9(11)V99
018500                                      SIGN IS LEADING SEPARATE.
018600     05  FILLER                       PIC X(1).
018700*
018800 77  WS-MAX-EXPENSES                  PIC 9(4) COMP VALUE 9999.
018900 77  WS-MAX-RULES                     PIC 9(4) COMP VALUE 500.
018950 77  WS-MAX-ERRORS                    PIC 9(4) COMP VALUE 500.
019000*
019010 COPY QPRULES.
019020 COPY KPERDTBL.
019030*
019100 01  WS-EXPENSE-TABLE-AREA.
019200     05  FILLER                       PIC X(4).
019300     05  WS-EXPENSE-ENTRY OCCURS 9999 TIMES
019400                           INDEXED BY EX-IDX IN-IDX.
019500         10  WS-EXP-TS-T              PIC 9(14).
019600         10  WS-EXP-AMT-T             PIC S9(11)V99.
019700         10  WS-EXP-AMT-CENTS-T REDEFINES WS-EXP-AMT-T
019800                                      PIC S9(13).
019820         10  WS-EXP-AMT-NUM-SW        PIC X(3)  VALUE 'YES'.
019840             88  WS-EXP-AMT-NUM             VALUE 'YES'.
019860             88  WS-EXP-AMT-NOT-NUM         VALUE 'NO '.
019900         10  WS-EXP-CEIL-T            PIC S9(11)V99.
020000         10  WS-EXP-CEIL-CENTS-T REDEFINES WS-EXP-CEIL-T
020100                                      PIC S9(13).
020200         10  WS-EXP-RMNT-T            PIC S9(11)V99.
020300*
020400 01  WS-RESULT-TABLE-AREA.
020500     05  FILLER                       PIC X(4).
020600     05  WS-RESULT-ENTRY OCCURS 9999 TIMES
020700                          INDEXED BY RS-IDX.
020800         10  WS-RES-TS-T              PIC 9(14).
020900         10  WS-RES-RMNT-T            PIC S9(11)V99.
021000*
021100 01  WS-ERROR-TABLE-AREA.
021200     05  FILLER                       PIC X(4).
021300     05  WS-ERROR-ENTRY OCCURS 500 TIMES
021400                         INDEXED BY EL-IDX.
021500         10  WS-ERROR-MSG-T           PIC X(80).
021600*
021700 01  HL-HEADER-1.
021800     05  FILLER            PIC X(1)   VALUE SPACES.
021900     05  FILLER            PIC X(24)  VALUE 'ROUND-UP REMANENT BATCH'.
022000     05  FILLER            PIC X(10)  VALUE SPACES.
022100     05  FILLER            PIC X(11)  VALUE 'RUN DATE - '.
022200     05  HL1-RUN-DATE      PIC X(8)   VALUE SPACES.
022300     05  FILLER            PIC X(58)  VALUE SPACES.
022400     05  FILLER            PIC X(5)   VALUE 'PAGE '.
022500     05  HL1-PAGE-NO       PIC ZZZ.
022600     05  FILLER            PIC X(12)  VALUE SPACES.
022700*
022800 01  HL-DETAIL-HEADING.
022900     05  FILLER            PIC X(3)   VALUE SPACES.
023000     05  FILLER            PIC X(15)  VALUE 'TIMESTAMP'.
023100     05  FILLER            PIC X(5)   VALUE SPACES.
023200     05  FILLER            PIC X(18)  VALUE 'AMOUNT'.
023300     05  FILLER            PIC X(5)   VALUE SPACES.
023400     05  FILLER            PIC X(18)  VALUE 'CEILING'.
023500     05  FILLER            PIC X(5)   VALUE SPACES.
023600     05  FILLER            PIC X(18)  VALUE 'REMANENT'.
023700     05  FILLER            PIC X(45)  VALUE SPACES.
023800*
023900 01  DL-DETAIL.
024000     05  FILLER            PIC X(3)   VALUE SPACES.
024100     05  DL-TIMESTAMP      PIC 9(14).
024200     05  FILLER            PIC X(4)   VALUE SPACES.
024300     05  DL-AMOUNT         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
024400     05  FILLER            PIC X(5)   VALUE SPACES.
024500     05  DL-CEILING        PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
024600     05  FILLER            PIC X(5)   VALUE SPACES.
024700     05  DL-REMANENT       PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
024800     05  FILLER            PIC X(47)  VALUE SPACES.
024900*
025000 01  HL-VALID-HEADING.
025100     05  FILLER            PIC X(3)   VALUE SPACES.
025200     05  FILLER            PIC X(30)
025300              VALUE 'EXPENSE VALIDATION STATUS -  '.
025400     05  VL-STATUS-MSG     PIC X(60)  VALUE SPACES.
025500     05  FILLER            PIC X(39)  VALUE SPACES.
025600*
025700 01  VL-ERROR-LINE.
025800     05  FILLER            PIC X(5)   VALUE SPACES.
025900     05  VL-MESSAGE        PIC X(80)  VALUE SPACES.
026000     05  FILLER            PIC X(47)  VALUE SPACES.
026100*
026200 01  HL-KPERIOD-HEADING.
026300     05  FILLER            PIC X(3)   VALUE SPACES.
026400     05  FILLER            PIC X(15)  VALUE 'PERIOD START'.
026500     05  FILLER            PIC X(5)   VALUE SPACES.
026600     05  FILLER            PIC X(15)  VALUE 'PERIOD END'.
026700     05  FILLER            PIC X(5)   VALUE SPACES.
026800     05  FILLER            PIC X(20)  VALUE 'TOTAL REMANENT'.
026900     05  FILLER            PIC X(69)  VALUE SPACES.
027000*
027100 01  KL-KPERIOD-LINE.
027200     05  FILLER            PIC X(3)   VALUE SPACES.
027300     05  KL-START          PIC 9(14).
027400     05  FILLER            PIC X(4)   VALUE SPACES.
027500     05  KL-END            PIC 9(14).
027600     05  FILLER            PIC X(4)   VALUE SPACES.
027700     05  KL-TOTAL          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027800     05  FILLER            PIC X(72)  VALUE SPACES.
027900*
028000 01  TL-TOTALS-LINE.
028100     05  FILLER            PIC X(3)   VALUE SPACES.
028200     05  FILLER            PIC X(16)  VALUE 'TOTAL REMANENT '.
028300     05  TL-TOTAL-REMANENT PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
028400     05  FILLER            PIC X(5)   VALUE SPACES.
028500     05  FILLER            PIC X(15)  VALUE 'EXPENSE COUNT '.
028600     05  TL-EXPENSE-COUNT  PIC ZZZZ9.
028700     05  FILLER            PIC X(67)  VALUE SPACES.
028800*
028900 01  TL-NPS-LINE.
029000     05  FILLER            PIC X(3)   VALUE SPACES.
029100     05  FILLER            PIC X(12)  VALUE 'NPS VALUE ='.
029200     05  FILLER            PIC X(1)   VALUE SPACES.
029300     05  TL-NPS-VALUE      PIC ZZ9.99.
029400     05  FILLER            PIC X(110) VALUE SPACES.
029500*
029600 01  TL-INDEX-LINE.
029700     05  FILLER            PIC X(3)   VALUE SPACES.
029800     05  FILLER            PIC X(14)  VALUE 'INDEX VALUE ='.
029900     05  FILLER            PIC X(1)   VALUE SPACES.
030000     05  TL-INDEX-VALUE    PIC ZZ9.99.
030100     05  FILLER            PIC X(108) VALUE SPACES.
030200*
030300*****************************************************************
030400 PROCEDURE DIVISION.
030500*
030600 0000-MAINLINE SECTION.
030700*
030800     PERFORM 1000-OPEN-AND-LOAD-FILES THRU 1000-EXIT.
030900     PERFORM 2000-VALIDATE-EXPENSES  THRU 2000-EXIT.
031000     PERFORM 2900-WRITE-VALIDATION-RPT THRU 2900-EXIT.
031100     IF EXPENSES-INVALID
031200         GO TO 9800-ABEND-STOP.
031300     PERFORM 3000-CALC-CEILING-REMANENT THRU 3000-EXIT.
031400     PERFORM 4000-SORT-EXPENSES      THRU 4000-EXIT.
031500     PERFORM 6000-PRSS-KPERIOD-TOTALS THRU 6000-EXIT.
031600     PERFORM 7000-PRSS-TOTALS-RPT    THRU 7000-EXIT.
031700     PERFORM 8000-PRSS-NPS-INDEX-LINES THRU 8000-EXIT.
031800     PERFORM 9000-CLOSE-FILES        THRU 9000-EXIT.
031900     MOVE ZERO TO RETURN-CODE.
032000     GOBACK.
032100*
032200 9800-ABEND-STOP.
032300     PERFORM 9000-CLOSE-FILES        THRU 9000-EXIT.
032400     MOVE 16 TO RETURN-CODE.
032500     GOBACK.
032600*
032700*****************************************************************
032800*    1000 - OPEN THE SIX FILES AND LOAD THE FOUR INPUT FILES     *
032900*    INTO WORKING-STORAGE TABLES.  EXPENSES NEED NOT ARRIVE      *
033000*    SORTED, SO THEY ARE HELD IN INPUT ORDER UNTIL THE SORT      *
033100*    STEP AT 4000.                                                *
033200*****************************************************************
033300 1000-OPEN-AND-LOAD-FILES.
033400     OPEN INPUT  EXPENSE-FILE QRULE-FILE PRULE-FILE KPERIOD-FILE.
033500     OPEN OUTPUT RESULT-FILE REPORT-FILE.
033600     PERFORM 1100-LOAD-EXPENSE-FILE  THRU 1100-EXIT.
033700     PERFORM 1200-LOAD-QRULE-FILE    THRU 1200-EXIT.
033800     PERFORM 1300-LOAD-PRULE-FILE    THRU 1300-EXIT.
033900     PERFORM 1400-LOAD-KPERIOD-FILE  THRU 1400-EXIT.
034000 1000-EXIT.
034100     EXIT.
034200*
034300 1100-LOAD-EXPENSE-FILE.
034400     MOVE 'NO ' TO WS-EOF-EXPNS-SW.
034500     MOVE ZERO  TO WS-EXPENSE-COUNT.
034600     PERFORM 1110-READ-ONE-EXPENSE   THRU 1110-EXIT.
034700     PERFORM 1120-STORE-ONE-EXPENSE  THRU 1120-EXIT
034800         UNTIL EOF-EXPNS.
034900 1100-EXIT.
035000     EXIT.
035100*
035200 1110-READ-ONE-EXPENSE.
035300     READ EXPENSE-FILE
035400         AT END MOVE 'YES' TO WS-EOF-EXPNS-SW.
035500 1110-EXIT.
035600     EXIT.
035700*
035800 1120-STORE-ONE-EXPENSE.
035900     IF WS-EXPENSE-COUNT < WS-MAX-EXPENSES
036000         ADD 1 TO WS-EXPENSE-COUNT
036100         SET EX-IDX TO WS-EXPENSE-COUNT
036200         MOVE EXP-TIMESTAMP TO WS-EXP-TS-T (EX-IDX)
036300         MOVE EXP-AMOUNT    TO WS-EXP-AMT-T (EX-IDX)
036320         MOVE 'YES' TO WS-EXP-AMT-NUM-SW (EX-IDX)
036340         IF EXP-AMOUNT-X IS NOT NUMERIC
036360             MOVE 'NO ' TO WS-EXP-AMT-NUM-SW (EX-IDX)
036380         END-IF
036400     END-IF.
036500     PERFORM 1110-READ-ONE-EXPENSE   THRU 1110-EXIT.
036600 1120-EXIT.
036700     EXIT.
036800*
036900 1200-LOAD-QRULE-FILE.
037000     MOVE 'NO ' TO WS-EOF-QRULE-SW.
037100     MOVE ZERO  TO QRULE-TABLE-COUNT.
037200     PERFORM 1210-READ-ONE-QRULE     THRU 1210-EXIT.
037300     PERFORM 1220-STORE-ONE-QRULE    THRU 1220-EXIT
037400         UNTIL EOF-QRULE.
037500 1200-EXIT.
037600     EXIT.
037700*
037800 1210-READ-ONE-QRULE.
037900     READ QRULE-FILE
038000         AT END MOVE 'YES' TO WS-EOF-QRULE-SW.
038100 1210-EXIT.
038200     EXIT.
038300*
038400 1220-STORE-ONE-QRULE.
038500     IF QRULE-TABLE-COUNT < WS-MAX-RULES
038600         ADD 1 TO QRULE-TABLE-COUNT
038700         SET QR-IDX TO QRULE-TABLE-COUNT
038800         MOVE QR-FIXED TO QR-FIXED-T (QR-IDX)
038900         MOVE QR-START TO QR-START-T (QR-IDX)
039000         MOVE QR-END   TO QR-END-T   (QR-IDX)
039100     END-IF.
039200     PERFORM 1210-READ-ONE-QRULE     THRU 1210-EXIT.
039300 1220-EXIT.
039400     EXIT.
039500*
039600 1300-LOAD-PRULE-FILE.
039700     MOVE 'NO ' TO WS-EOF-PRULE-SW.
039800     MOVE ZERO  TO PRULE-TABLE-COUNT.
039900     PERFORM 1310-READ-ONE-PRULE     THRU 1310-EXIT.
040000     PERFORM 1320-STORE-ONE-PRULE    THRU 1320-EXIT
040100         UNTIL EOF-PRULE.
040200 1300-EXIT.
040300     EXIT.
040400*
040500 1310-READ-ONE-PRULE.
040600     READ PRULE-FILE
040700         AT END MOVE 'YES' TO WS-EOF-PRULE-SW.
040800 1310-EXIT.
040900     EXIT.
041000*
041100 1320-STORE-ONE-PRULE.
041200     IF PRULE-TABLE-COUNT < WS-MAX-RULES
041300         ADD 1 TO PRULE-TABLE-COUNT
041400         SET PR-IDX TO PRULE-TABLE-COUNT
041500         MOVE PR-EXTRA TO PR-EXTRA-T (PR-IDX)
041600         MOVE PR-START TO PR-START-T (PR-IDX)
041700         MOVE PR-END   TO PR-END-T   (PR-IDX)
041800     END-IF.
041900     PERFORM 1310-READ-ONE-PRULE     THRU 1310-EXIT.
042000 1320-EXIT.
042100     EXIT.
042200*
042300 1400-LOAD-KPERIOD-FILE.
042400     MOVE 'NO ' TO WS-EOF-KPERD-SW.
042500     MOVE ZERO  TO KPERIOD-TABLE-COUNT.
042600     PERFORM 1410-READ-ONE-KPERIOD   THRU 1410-EXIT.
042700     PERFORM 1420-STORE-ONE-KPERIOD  THRU 1420-EXIT
042800         UNTIL EOF-KPERD.
042900 1400-EXIT.
043000     EXIT.
043100*
043200 1410-READ-ONE-KPERIOD.
043300     READ KPERIOD-FILE
043400         AT END MOVE 'YES' TO WS-EOF-KPERD-SW.
043500 1410-EXIT.
043600     EXIT.
043700*
043800 1420-STORE-ONE-KPERIOD.
043900     IF KPERIOD-TABLE-COUNT < WS-MAX-RULES
044000         ADD 1 TO KPERIOD-TABLE-COUNT
044100         SET KP-IDX TO KPERIOD-TABLE-COUNT
044200         MOVE KP-START TO KP-START-T (KP-IDX)
044300         MOVE KP-END   TO KP-END-T   (KP-IDX)
044400     END-IF.
044500     PERFORM 1410-READ-ONE-KPERIOD   THRU 1410-EXIT.
044600 1420-EXIT.
044700     EXIT.
044800*
044900*****************************************************************
045000*    2000 - VALIDATE THE EXPENSE SET.  AN EMPTY SET, A NEGATIVE  *
045100*    OR MISSING AMOUNT, OR A DUPLICATE TIMESTAMP ARE ALL ERRORS. *
045200*    ERROR TEXT IS BUILT NOW BUT NOT PRINTED UNTIL 2900 SO THE   *
045300*    VALIDATION SECTION OF THE REPORT ALWAYS COMES FIRST.        *
045400*****************************************************************
045500 2000-VALIDATE-EXPENSES.
045600     MOVE 'YES' TO WS-VALID-SW.
045700     MOVE ZERO  TO WS-ERROR-CTR.
045800     IF WS-EXPENSE-COUNT = ZERO
045900         MOVE 'NO ' TO WS-VALID-SW
046000         PERFORM 2050-ADD-EMPTY-ERROR THRU 2050-EXIT.
046100     IF WS-EXPENSE-COUNT NOT = ZERO
046200         PERFORM 2100-CK-ONE-EXPENSE THRU 2100-EXIT
046300             VARYING EX-IDX FROM 1 BY 1
046400             UNTIL EX-IDX > WS-EXPENSE-COUNT
046500         PERFORM 2200-CK-DUPLICATE-TS THRU 2200-EXIT
046600             VARYING EX-IDX FROM 1 BY 1
046700             UNTIL EX-IDX > WS-EXPENSE-COUNT.
046800 2000-EXIT.
046900     EXIT.
047000*
047100 2050-ADD-EMPTY-ERROR.
047150     IF WS-ERROR-CTR < WS-MAX-ERRORS
047200         ADD 1 TO WS-ERROR-CTR
047300         SET EL-IDX TO WS-ERROR-CTR
047400         MOVE SPACES TO WS-ERROR-MSG-T (EL-IDX)
047500         MOVE 'NO EXPENSES PROVIDED' TO WS-ERROR-MSG-T (EL-IDX)
047550     END-IF.
047600 2050-EXIT.
047700     EXIT.
047800*
047900 2100-CK-ONE-EXPENSE.
047950     IF WS-EXP-AMT-T (EX-IDX) < ZERO
047960         OR WS-EXP-AMT-NOT-NUM (EX-IDX)
048100         MOVE 'NO ' TO WS-VALID-SW
048150         IF WS-ERROR-CTR < WS-MAX-ERRORS
048200             ADD 1 TO WS-ERROR-CTR
048300             SET EL-IDX TO WS-ERROR-CTR
048400             SET WS-EDIT-INDEX-N TO EX-IDX
048500             COMPUTE WS-EDIT-INDEX-N = WS-EDIT-INDEX-N - 1
048600             MOVE WS-EDIT-INDEX-N TO WS-EDIT-INDEX-D
048700             MOVE SPACES TO WS-ERROR-MSG-T (EL-IDX)
048800             STRING 'EXPENSE INDEX ' DELIMITED BY SIZE
048900                    WS-EDIT-INDEX-D  DELIMITED BY SIZE
049000                    ' - NEGATIVE OR MISSING AMOUNT' DELIMITED BY SIZE
049100                 INTO WS-ERROR-MSG-T (EL-IDX)
049150         END-IF
049200     END-IF.
049300 2100-EXIT.
049400     EXIT.
049500*
049600 2200-CK-DUPLICATE-TS.
049700     COMPUTE WS-INNER-START = EX-IDX + 1.
049800     IF WS-INNER-START NOT > WS-EXPENSE-COUNT
049900         PERFORM 2210-CK-INNER-DUP THRU 2210-EXIT
050000             VARYING IN-IDX FROM WS-INNER-START BY 1
050100             UNTIL IN-IDX > WS-EXPENSE-COUNT.
050200 2200-EXIT.
050300     EXIT.
050400*
050500 2210-CK-INNER-DUP.
050600     IF WS-EXP-TS-T (EX-IDX) = WS-EXP-TS-T (IN-IDX)
050700         MOVE 'NO ' TO WS-VALID-SW
050750         IF WS-ERROR-CTR < WS-MAX-ERRORS
050800             ADD 1 TO WS-ERROR-CTR
050900             SET EL-IDX TO WS-ERROR-CTR
051000             MOVE SPACES TO WS-ERROR-MSG-T (EL-IDX)
051100             STRING 'DUPLICATE TIMESTAMP ' DELIMITED BY SIZE
051200                    WS-EXP-TS-T (EX-IDX)    DELIMITED BY SIZE
051300                 INTO WS-ERROR-MSG-T (EL-IDX)
051350         END-IF
051400     END-IF.
051500 2210-EXIT.
051600     EXIT.
051700*
051800 2900-WRITE-VALIDATION-RPT.
051900     PERFORM 2910-BUILD-STATUS-MSG   THRU 2910-EXIT.
052000     MOVE 1 TO WS-PAGE-COUNT.
052100     MOVE WS-PAGE-COUNT TO HL1-PAGE-NO.
052200     WRITE RPT-OUTPUT-REC FROM HL-VALID-HEADING
052300         AFTER ADVANCING TOP-OF-FORM.
052400     MOVE 1 TO WS-LINES-USED.
052500     IF WS-ERROR-CTR NOT = ZERO
052600         PERFORM 2920-WRITE-ONE-ERROR THRU 2920-EXIT
052700             VARYING EL-IDX FROM 1 BY 1
052800             UNTIL EL-IDX > WS-ERROR-CTR.
052900 2900-EXIT.
053000     EXIT.
053100*
053200 2910-BUILD-STATUS-MSG.
053300     IF EXPENSES-VALID
053400         MOVE 'ALL EXPENSES ARE VALID' TO VL-STATUS-MSG
053500     ELSE
053600         MOVE WS-ERROR-CTR TO WS-EDIT-ERRCNT-D
053700         MOVE SPACES TO VL-STATUS-MSG
053800         STRING 'VALIDATION FAILED WITH ' DELIMITED BY SIZE
053900                WS-EDIT-ERRCNT-D          DELIMITED BY SIZE
054000                ' ERROR(S)' DELIMITED BY SIZE
054100             INTO VL-STATUS-MSG
054200     END-IF.
054300 2910-EXIT.
054400     EXIT.
054500*
054600 2920-WRITE-ONE-ERROR.
054700     MOVE WS-ERROR-MSG-T (EL-IDX) TO VL-MESSAGE.
054800     WRITE RPT-OUTPUT-REC FROM VL-ERROR-LINE
054900         AFTER ADVANCING 1.
055000     ADD 1 TO WS-LINES-USED.
055100 2920-EXIT.
055200     EXIT.
055300*
055400*****************************************************************
055500*    3000 - COMPUTE THE CEILING (NEXT MULTIPLE OF 100) AND THE   *
055600*    BASE REMANENT FOR EVERY EXPENSE.  ALL ARITHMETIC IS DONE ON *
055700*    THE AMOUNT RESTATED IN WHOLE CENTS SO THE ROUND-UP NEVER    *
055800*    TOUCHES A FRACTIONAL PENNY.                                 *
055900*****************************************************************
056000 3000-CALC-CEILING-REMANENT.
056100     PERFORM 3100-CALC-ONE-EXPENSE   THRU 3100-EXIT
056200         VARYING EX-IDX FROM 1 BY 1
056300         UNTIL EX-IDX > WS-EXPENSE-COUNT.
056400 3000-EXIT.
056500     EXIT.
056600*
056700 3100-CALC-ONE-EXPENSE.
056800     COMPUTE WS-QUOT-CENTS =
056900             WS-EXP-AMT-CENTS-T (EX-IDX) / 10000.
057000     COMPUTE WS-REM-CENTS =
057100             WS-EXP-AMT-CENTS-T (EX-IDX) -
057200                 (WS-QUOT-CENTS * 10000).
057300     IF WS-REM-CENTS > ZERO
057400         ADD 1 TO WS-QUOT-CENTS
057500     END-IF.
057600     COMPUTE WS-EXP-CEIL-CENTS-T (EX-IDX) =
057700             WS-QUOT-CENTS * 10000.
057800     COMPUTE WS-EXP-RMNT-T (EX-IDX) =
057900             WS-EXP-CEIL-T (EX-IDX) - WS-EXP-AMT-T (EX-IDX).
058000 3100-EXIT.
058100     EXIT.
058200*
058300*****************************************************************
058400*    4000 - SORT THE VALIDATED, COMPUTED EXPENSES ASCENDING BY   *
058500*    TIMESTAMP.  THE OUTPUT PROCEDURE APPLIES THE Q/P RULES TO   *
058600*    EACH EXPENSE AS IT COMES BACK FROM THE SORT, WRITES THE     *
058700*    RESULT-FILE RECORD AND THE DETAIL REPORT LINE, LOADS THE    *
058800*    RESULT TABLE USED BY THE K-PERIOD SECTION, AND ACCUMULATES  *
058900*    THE GRAND TOTAL REMANENT.                                   *
059000*****************************************************************
059100 4000-SORT-EXPENSES SECTION.
059200*
059300     SORT SW-RMNT-SORT-FILE
059400         ON ASCENDING KEY SW-TIMESTAMP
059500         INPUT PROCEDURE  4100-SORT-INPUT-PROCD THRU 4100-EXIT
059600         OUTPUT PROCEDURE 4200-SORT-OUTPUT-PROCD THRU 4200-EXIT.
059700 4000-EXIT.
059800     EXIT.
059900*
060000 4100-SORT-INPUT-PROCD SECTION.
060100*
060200     PERFORM 4110-RELEASE-ONE-EXPENSE THRU 4110-EXIT
060300         VARYING EX-IDX FROM 1 BY 1
060400         UNTIL EX-IDX > WS-EXPENSE-COUNT.
060500 4100-EXIT.
060600     EXIT.
060700*
060800 4110-RELEASE-ONE-EXPENSE.
060900     MOVE WS-EXP-TS-T   (EX-IDX) TO SW-TIMESTAMP.
061000     MOVE WS-EXP-AMT-T  (EX-IDX) TO SW-AMOUNT.
061100     MOVE WS-EXP-CEIL-T (EX-IDX) TO SW-CEILING.
061200     MOVE WS-EXP-RMNT-T (EX-IDX) TO SW-REMANENT.
061300     RELEASE SW-SORT-WORK-REC.
061400 4110-EXIT.
061500     EXIT.
061600*
061700 4200-SORT-OUTPUT-PROCD SECTION.
061800*
061900     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
062000     MOVE ZERO  TO WS-RESULT-COUNT.
062100     MOVE ZERO  TO WS-TOTAL-REMANENT-GTL.
062200     PERFORM 5010-WRITE-DETAIL-HEADING THRU 5010-EXIT.
062300     PERFORM 4210-RETURN-ONE-SORTED  THRU 4210-EXIT.
062400     PERFORM 4220-PRSS-ONE-SORTED    THRU 4220-EXIT
062500         UNTIL EOF-SRT-OUTPUT.
062600 4200-EXIT.
062700     EXIT.
062800*
062900 4210-RETURN-ONE-SORTED.
063000     RETURN SW-RMNT-SORT-FILE
063100         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW.
063200 4210-EXIT.
063300     EXIT.
063400*
063500 4220-PRSS-ONE-SORTED.
063600     ADD 1 TO WS-RESULT-COUNT.
063700     SET RS-IDX TO WS-RESULT-COUNT.
063800     MOVE SW-TIMESTAMP TO WS-RES-TS-T (RS-IDX).
063900     PERFORM 4300-APPLY-RULES-TO-EXPENSE THRU 4300-EXIT.
064000     PERFORM 4230-WRITE-RESULT-REC   THRU 4230-EXIT.
064100     PERFORM 5020-WRITE-DETAIL-LINE  THRU 5020-EXIT.
064200     PERFORM 4210-RETURN-ONE-SORTED  THRU 4210-EXIT.
064300 4220-EXIT.
064400     EXIT.
064500*
064600 4230-WRITE-RESULT-REC.
064700     MOVE SW-TIMESTAMP    TO RES-TIMESTAMP.
064800     MOVE SW-AMOUNT       TO RES-AMOUNT.
064900     MOVE SW-CEILING      TO RES-CEILING.
065000     MOVE WS-CURRENT-RMNT TO RES-REMANENT.
065100     WRITE EXPENSE-RESULT-REC.
065200 4230-EXIT.
065300     EXIT.
065400*
065500 4300-APPLY-RULES-TO-EXPENSE.
065600     MOVE SW-REMANENT TO WS-CURRENT-RMNT.
065700     PERFORM 4310-SCAN-QRULE-TABLE   THRU 4310-EXIT.
065800     PERFORM 4320-SCAN-PRULE-TABLE   THRU 4320-EXIT.
065900     MOVE WS-CURRENT-RMNT TO WS-RES-RMNT-T (RS-IDX).
066000     ADD  WS-CURRENT-RMNT TO WS-TOTAL-REMANENT-GTL.
066100 4300-EXIT.
066200     EXIT.
066300*
066400 4310-SCAN-QRULE-TABLE.
066500     MOVE 'NO ' TO WS-QRULE-FOUND-SW.
066600     IF QRULE-TABLE-COUNT NOT = ZERO
066700         SET QR-IDX TO 1
066800         SEARCH QRULE-ENTRY
066900             AT END
067000                 MOVE 'NO ' TO WS-QRULE-FOUND-SW
067100             WHEN SW-TIMESTAMP NOT < QR-START-T (QR-IDX)
067200                  AND SW-TIMESTAMP NOT > QR-END-T (QR-IDX)
067300                 MOVE 'YES' TO WS-QRULE-FOUND-SW
067400                 MOVE QR-FIXED-T (QR-IDX) TO WS-CURRENT-RMNT.
067500 4310-EXIT.
067600     EXIT.
067700*
067800 4320-SCAN-PRULE-TABLE.
067900     IF PRULE-TABLE-COUNT NOT = ZERO
068000         PERFORM 4321-ADD-ONE-PRULE THRU 4321-EXIT
068100             VARYING PR-IDX FROM 1 BY 1
068200             UNTIL PR-IDX > PRULE-TABLE-COUNT.
068300 4320-EXIT.
068400     EXIT.
068500*
068600 4321-ADD-ONE-PRULE.
068700     IF SW-TIMESTAMP NOT < PR-START-T (PR-IDX)
068800        AND SW-TIMESTAMP NOT > PR-END-T (PR-IDX)
068900         ADD PR-EXTRA-T (PR-IDX) TO WS-CURRENT-RMNT
069000     END-IF.
069100 4321-EXIT.
069200     EXIT.
069300*
069400*****************************************************************
069500*    5000 - PROCESSED-EXPENSE DETAIL SECTION OF REPORT-FILE.     *
069600*    ROWS COME OUT IN TIMESTAMP ORDER BECAUSE THEY ARE WRITTEN   *
069700*    STRAIGHT OUT OF THE SORT OUTPUT PROCEDURE.                  *
069800*****************************************************************
069900 5010-WRITE-DETAIL-HEADING.
070000     ADD 1 TO WS-PAGE-COUNT.
070100     MOVE WS-PAGE-COUNT TO HL1-PAGE-NO.
070200     WRITE RPT-OUTPUT-REC FROM HL-HEADER-1
070300         AFTER ADVANCING TOP-OF-FORM.
070400     WRITE RPT-OUTPUT-REC FROM HL-DETAIL-HEADING
070500         AFTER ADVANCING 2.
070600     MOVE 3 TO WS-LINES-USED.
070700 5010-EXIT.
070800     EXIT.
070900*
071000 5020-WRITE-DETAIL-LINE.
071100     IF WS-LINES-USED NOT < WS-LINES-PER-PAGE
071200         PERFORM 5010-WRITE-DETAIL-HEADING THRU 5010-EXIT
071300     END-IF.
071400     MOVE SW-TIMESTAMP    TO DL-TIMESTAMP.
071500     MOVE SW-AMOUNT       TO DL-AMOUNT.
071600     MOVE SW-CEILING      TO DL-CEILING.
071700     MOVE WS-CURRENT-RMNT TO DL-REMANENT.
071800     WRITE RPT-OUTPUT-REC FROM DL-DETAIL
071900         AFTER ADVANCING 1.
072000     ADD 1 TO WS-LINES-USED.
072100 5020-EXIT.
072200     EXIT.
072300*
072400*****************************************************************
072500*    6000 - K-PERIOD RANGE-QUERY SECTION OF REPORT-FILE.  EACH   *
072600*    PERIOD IS ANSWERED BY SCANNING THE RESULT TABLE BUILT AT    *
072700*    4220 - THE RESULTS ARE ALREADY IN TIMESTAMP ORDER BUT THE   *
072800*    SCAN DOES NOT DEPEND ON THAT, IT JUST ADDS UP WHAT MATCHES. *
072900*****************************************************************
073000 6000-PRSS-KPERIOD-TOTALS.
073100     IF KPERIOD-TABLE-COUNT NOT = ZERO
073200         PERFORM 6010-WRITE-KPERIOD-HDG THRU 6010-EXIT
073300         PERFORM 6100-SUM-ONE-KPERIOD THRU 6100-EXIT
073400             VARYING KP-IDX FROM 1 BY 1
073500             UNTIL KP-IDX > KPERIOD-TABLE-COUNT.
073600 6000-EXIT.
073700     EXIT.
073800*
073900 6010-WRITE-KPERIOD-HDG.
074000     WRITE RPT-OUTPUT-REC FROM HL-KPERIOD-HEADING
074100         AFTER ADVANCING 2.
074200     ADD 2 TO WS-LINES-USED.
074300 6010-EXIT.
074400     EXIT.
074500*
074600 6100-SUM-ONE-KPERIOD.
074700     MOVE ZERO TO KPR-TOTAL.
074800     MOVE KP-START-T (KP-IDX) TO KPR-START.
074900     MOVE KP-END-T   (KP-IDX) TO KPR-END.
075000     IF WS-RESULT-COUNT NOT = ZERO
075100         PERFORM 6110-ADD-ONE-RESULT THRU 6110-EXIT
075200             VARYING RS-IDX FROM 1 BY 1
075300             UNTIL RS-IDX > WS-RESULT-COUNT.
075400     MOVE KPR-START TO KL-START.
075500     MOVE KPR-END   TO KL-END.
075600     MOVE KPR-TOTAL TO KL-TOTAL.
075700     WRITE RPT-OUTPUT-REC FROM KL-KPERIOD-LINE
075800         AFTER ADVANCING 1.
075900     ADD 1 TO WS-LINES-USED.
076000 6100-EXIT.
076100     EXIT.
076200*
076300 6110-ADD-ONE-RESULT.
076400     IF WS-RES-TS-T (RS-IDX) NOT < KP-START-T (KP-IDX)
076500        AND WS-RES-TS-T (RS-IDX) NOT > KP-END-T (KP-IDX)
076600         ADD WS-RES-RMNT-T (RS-IDX) TO KPR-TOTAL
076700     END-IF.
076800 6110-EXIT.
076900     EXIT.
077000*
077100*****************************************************************
077200*    7000 - GRAND TOTAL REMANENT AND EXPENSE COUNT.              *
077300*    8000 - NPS / INDEX PLACEHOLDER LINES.  THE ACTUARIAL        *
077400*    FORMULA STUDY FOR BOTH METRICS WAS STILL OPEN AS OF THE     *
077500*    SVC-0463 REQUEST - THE PLAN SPONSOR ASKED FOR THE LINES TO  *
077600*    APPEAR NOW WITH FIXED VALUES SO DOWNSTREAM REPORTS DO NOT   *
077700*    HAVE TO CHANGE LAYOUT WHEN THE REAL FORMULA IS DELIVERED.   *
077800*****************************************************************
077900 7000-PRSS-TOTALS-RPT.
078000     MOVE WS-TOTAL-REMANENT-GTL TO TL-TOTAL-REMANENT.
078100     MOVE WS-RESULT-COUNT       TO TL-EXPENSE-COUNT.
078200     WRITE RPT-OUTPUT-REC FROM TL-TOTALS-LINE
078300         AFTER ADVANCING 2.
078400     ADD 2 TO WS-LINES-USED.
078500 7000-EXIT.
078600     EXIT.
078700*
078800 8000-PRSS-NPS-INDEX-LINES.
078900     MOVE ZERO   TO TL-NPS-VALUE.
079000     WRITE RPT-OUTPUT-REC FROM TL-NPS-LINE
079100         AFTER ADVANCING 2.
079200     MOVE 100.00 TO TL-INDEX-VALUE.
079300     WRITE RPT-OUTPUT-REC FROM TL-INDEX-LINE
079400         AFTER ADVANCING 1.
079500     ADD 3 TO WS-LINES-USED.
079600 8000-EXIT.
079700     EXIT.
079800*
079900 9000-CLOSE-FILES.
080000     CLOSE EXPENSE-FILE QRULE-FILE PRULE-FILE KPERIOD-FILE
080100           RESULT-FILE REPORT-FILE.
080200 9000-EXIT.
080300     EXIT.
