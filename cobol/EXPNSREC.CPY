000100******************************************************************
000200*                                                                *
000300*    EXPNSREC  --  EXPENSE TRANSACTION RECORD LAYOUT FOR THE     *
000400*                  ROUND-UP REMANENT BATCH (RMNTBTCH).           *
000500*                                                                *
000600*    EXPENSE-FILE-REC  IS THE INCOMING SPARE-CHANGE TRANSACTION  *
000700*    AS RECEIVED FROM THE EXPENSE EXTRACT (EXPENSE-FILE).        *
000800*    THE TIMESTAMP IS A 14-DIGIT YYYYMMDDHHMMSS KEY AND IS ALSO  *
000900*    REDEFINED AS A DATE/TIME BREAKDOWN GROUP SO THE REPORT CAN  *
001000*    PICK OUT THE PIECES WITHOUT UNSTRING-ING THE KEY EACH TIME. *
001100*                                                                *
001200*    THIS MEMBER IS COPYD ONCE, UNDER FD EXPENSE-FILE.  THE      *
001300*    OUTPUT SIDE (EXPENSE-RESULT-REC) LIVES IN RESULTREC - SEE   *
001400*    THAT MEMBER FOR THE PROCESSED-TRANSACTION LAYOUT.           *
001500*                                                                *
001600*    CHANGE LOG                                                  *
001700*    DATE      BY   TICKET     DESCRIPTION                       *
001800*    --------  ---  ---------  -------------------------------- *
001900*    03-11-91  RLB  SVC-0091   ORIGINAL LAYOUT - RETIREMENT      *
002000*                              ROUND-UP PROJECT.                 *
002100*    09-02-92  RLB  SVC-0133   ADDED EXP-TS-BRKDN REDEFINES SO   *
002200*                              THE DETAIL LINE CAN SHOW MM/DD.   *
002300*    01-14-99  DMS  SVC-0286   YEAR 2000 REVIEW - TIMESTAMP KEY  *
002400*                              IS ALREADY A FULL 4-DIGIT YEAR,   *
002500*                              NO CHANGE REQUIRED.               *
002600*    07-22-06  KAP  SVC-0471   SPLIT THE OLD COMBINED EXPNSREC   *
002700*                              MEMBER - THE RESULT RECORD MOVED  *
002800*                              TO ITS OWN MEMBER (RESULTREC) SO  *
002900*                              EACH FD GETS ONLY ITS OWN RECORD. *
002950*    04-08-11  WDT  SVC-0512   ADDED EXP-AMOUNT-X REDEFINES SO   *
002960*                              2100-CK-ONE-EXPENSE IN RMNTBTCH   *
002970*                              CAN TEST THE RAW AMOUNT FOR       *
002980*                              IS NUMERIC BEFORE IT IS TRUSTED - *
002990*                              A BLANK OR ALPHA AMOUNT WAS       *
002991*                              PASSING THROUGH AS A SILENT ZERO. *
003000******************************************************************
003100 01  EXPENSE-FILE-REC.
003200     05  EXP-TIMESTAMP             PIC 9(14).
003300     05  EXP-TS-BRKDN REDEFINES EXP-TIMESTAMP.
003400         10  EXP-TS-YYYY           PIC 9(4).
003500         10  EXP-TS-MM             PIC 9(2).
003600         10  EXP-TS-DD             PIC 9(2).
003700         10  EXP-TS-HH             PIC 9(2).
003800         10  EXP-TS-MN             PIC 9(2).
003900         10  EXP-TS-SS             PIC 9(2).
004000     05  EXP-AMOUNT                PIC S9(11)V99
004100                                   SIGN IS LEADING SEPARATE.
004150     05  EXP-AMOUNT-X REDEFINES EXP-AMOUNT
004160                                   PIC X(14).
004200     05  FILLER                    PIC X(52).
