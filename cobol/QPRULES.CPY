000100******************************************************************
000200*                                                                *
000300*    QPRULES  --  WORKING-STORAGE Q-RULE / P-RULE TABLES USED    *
000400*                 BY RMNTBTCH TO OVERRIDE (Q) AND ADD TO (P)     *
000500*                 THE BASE REMANENT OF EACH EXPENSE.             *
000600*                                                                *
000700*    QRULE-TABLE-AREA / PRULE-TABLE-AREA ARE LOADED ONCE, IN     *
000800*    INPUT ORDER, FROM QRULE-FILE AND PRULE-FILE (SEE QRULEREC   *
000900*    AND PRULEREC FOR THE FLAT-FILE LAYOUTS) BY RMNTBTCH         *
001000*    PARAGRAPHS 1200-LOAD-QRULE-FILE AND 1300-LOAD-PRULE-FILE.   *
001100*    Q RULES ARE SCANNED FIRST-MATCH-WINS (SEE                   *
001200*    4310-SCAN-QRULE-TABLE); P RULES ARE SCANNED ALL-MATCHES-    *
001300*    STACK (SEE 4320-SCAN-PRULE-TABLE).  THIS MEMBER IS COPYD    *
001400*    ONCE, IN WORKING-STORAGE SECTION.                           *
001500*                                                                *
001600*    CHANGE LOG                                                  *
001700*    DATE      BY   TICKET     DESCRIPTION                       *
001800*    --------  ---  ---------  -------------------------------- *
001900*    04-02-91  RLB  SVC-0097   ORIGINAL Q-RULE / P-RULE TABLES.  *
002000*    11-19-93  TCW  SVC-0171   RAISED TABLE SIZE FROM 200 TO 500 *
002100*                              ENTRIES - REGION OFFICE RAN OUT.  *
002200*    07-08-99  DMS  SVC-0291   YEAR 2000 REVIEW - RANGE KEYS ARE *
002300*                              14-DIGIT, NO CHANGE REQUIRED.     *
002400*    07-22-06  KAP  SVC-0471   MOVED THE TWO FLAT-FILE RECORDS   *
002500*                              OUT TO QRULEREC/PRULEREC - THIS   *
002600*                              MEMBER NOW HOLDS ONLY THE TWO     *
002700*                              WORKING-STORAGE TABLES, WHICH     *
002800*                              WERE FOUND PHYSICALLY DECLARED    *
002900*                              INSIDE THE FILE SECTION UNDER FD  *
003000*                              QRULE-FILE - WRONG SECTION FOR    *
003100*                              COMP ITEMS WITH VALUE CLAUSES.    *
003200******************************************************************
003300 01  QRULE-TABLE-AREA.
003400     05  QRULE-TABLE-COUNT         PIC 9(4)  COMP  VALUE ZERO.
003500     05  FILLER                    PIC X(4).
003600     05  QRULE-ENTRY OCCURS 1 TO 500 TIMES
003650                     DEPENDING ON QRULE-TABLE-COUNT
003700                     INDEXED BY QR-IDX.
003800         10  QR-FIXED-T            PIC S9(11)V99.
003900         10  QR-START-T            PIC 9(14).
004000         10  QR-END-T              PIC 9(14).
004100
004200 01  PRULE-TABLE-AREA.
004300     05  PRULE-TABLE-COUNT         PIC 9(4)  COMP  VALUE ZERO.
004400     05  FILLER                    PIC X(4).
004500     05  PRULE-ENTRY OCCURS 500 TIMES
004600                     INDEXED BY PR-IDX.
004700         10  PR-EXTRA-T            PIC S9(11)V99.
004800         10  PR-START-T            PIC 9(14).
004900         10  PR-END-T              PIC 9(14).
