000100******************************************************************
000200*                                                                *
000300*    QRULEREC  --  Q-RULE FILE RECORD LAYOUT FOR THE ROUND-UP    *
000400*                  REMANENT BATCH (RMNTBTCH).                    *
000500*                                                                *
000600*    QRULE-FILE-REC  IS THE FLAT-FILE LAYOUT OF QRULE-FILE.  IT  *
000700*    IS LOADED ONCE, IN INPUT ORDER, INTO QRULE-TABLE-AREA (SEE  *
000800*    QPRULES, COPIED INTO WORKING-STORAGE) BY RMNTBTCH           *
000900*    PARAGRAPH 1200-LOAD-QRULE-FILE.  THIS MEMBER IS COPYD ONCE, *
001000*    UNDER FD QRULE-FILE.                                       *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    DATE      BY   TICKET     DESCRIPTION                       *
001400*    --------  ---  ---------  -------------------------------- *
001500*    04-02-91  RLB  SVC-0097   ORIGINAL Q-RULE FILE LAYOUT (THEN *
001600*                              PART OF THE COMBINED QPRULES      *
001700*                              MEMBER).                          *
001800*    07-08-99  DMS  SVC-0291   YEAR 2000 REVIEW - RANGE KEYS ARE *
001900*                              14-DIGIT, NO CHANGE REQUIRED.     *
002000*    07-22-06  KAP  SVC-0471   SPLIT OUT OF QPRULES INTO ITS OWN *
002100*                              MEMBER SO FD QRULE-FILE CARRIES   *
002200*                              ONLY ITS OWN RECORD - THE OLD     *
002300*                              COMBINED COPY WAS ATTACHING THE   *
002400*                              P-RULE RECORD AND BOTH RULE       *
002500*                              TABLES TO FD QRULE-FILE.          *
002600******************************************************************
002700 01  QRULE-FILE-REC.
002800     05  QR-FIXED                  PIC S9(11)V99
002900                                   SIGN IS LEADING SEPARATE.
003000     05  QR-START                  PIC 9(14).
003100     05  QR-END                    PIC 9(14).
003200     05  FILLER                    PIC X(38).
