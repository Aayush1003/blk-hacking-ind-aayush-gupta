000100******************************************************************
000200*                                                                *
000300*    PRULEREC  --  P-RULE FILE RECORD LAYOUT FOR THE ROUND-UP    *
000400*                  REMANENT BATCH (RMNTBTCH).                    *
000500*                                                                *
000600*    PRULE-FILE-REC  IS THE FLAT-FILE LAYOUT OF PRULE-FILE.  IT  *
000700*    IS LOADED ONCE, IN INPUT ORDER, INTO PRULE-TABLE-AREA (SEE  *
000800*    QPRULES, COPIED INTO WORKING-STORAGE) BY RMNTBTCH           *
000900*    PARAGRAPH 1300-LOAD-PRULE-FILE.  THIS MEMBER IS COPYD ONCE, *
001000*    UNDER FD PRULE-FILE.                                       *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    DATE      BY   TICKET     DESCRIPTION                       *
001400*    --------  ---  ---------  -------------------------------- *
001500*    04-02-91  RLB  SVC-0097   ORIGINAL P-RULE FILE LAYOUT (THEN *
001600*                              PART OF THE COMBINED QPRULES      *
001700*                              MEMBER).                          *
001800*    07-08-99  DMS  SVC-0291   YEAR 2000 REVIEW - RANGE KEYS ARE *
001900*                              14-DIGIT, NO CHANGE REQUIRED.     *
002000*    07-22-06  KAP  SVC-0471   SPLIT OUT OF QPRULES INTO ITS OWN *
002100*                              MEMBER SO FD PRULE-FILE CARRIES   *
002200*                              ITS OWN RECORD - THE OLD FD FOR   *
002300*                              PRULE-FILE HAD BEEN LEFT WITH NO  *
002400*                              RECORD DESCRIPTION AT ALL.        *
002500******************************************************************
002600 01  PRULE-FILE-REC.
002700     05  PR-EXTRA                  PIC S9(11)V99
002800                                   SIGN IS LEADING SEPARATE.
002900     05  PR-START                  PIC 9(14).
003000     05  PR-END                    PIC 9(14).
003100     05  FILLER                    PIC X(38).
