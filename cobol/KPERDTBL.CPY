000100******************************************************************
000200*                                                                *
000300*    KPERDTBL  --  WORKING-STORAGE K-PERIOD TABLE AND THE        *
000400*                  K-PERIOD-RESULT LINE FIELDS USED BY RMNTBTCH  *
000500*                  TO ANSWER PERIOD RANGE QUERIES AGAINST THE    *
000600*                  SORTED EXPENSE RESULTS.                       *
000700*                                                                *
000800*    KPERIOD-TABLE-AREA IS LOADED ONCE, IN INPUT ORDER, FROM     *
000900*    KPERIOD-FILE (SEE KPERDREC FOR THE FLAT-FILE LAYOUT) BY     *
001000*    RMNTBTCH PARAGRAPH 1400-LOAD-KPERIOD-FILE.                  *
001100*    KPERIOD-RESULT-FIELDS HOLDS THE TOTAL FOR ONE PERIOD AT A   *
001200*    TIME WHILE 6100-SUM-ONE-KPERIOD BUILDS THE REPORT DETAIL    *
001300*    LINE.  THIS MEMBER IS COPYD ONCE, IN WORKING-STORAGE        *
001400*    SECTION.                                                    *
001500*                                                                *
001600*    CHANGE LOG                                                  *
001700*    DATE      BY   TICKET     DESCRIPTION                       *
001800*    --------  ---  ---------  -------------------------------- *
001900*    04-02-91  RLB  SVC-0097   ORIGINAL K-PERIOD TABLE.          *
002000*    11-19-93  TCW  SVC-0171   RAISED TABLE SIZE FROM 200 TO 500 *
002100*                              ENTRIES TO MATCH THE RULE TABLES. *
002200*    07-08-99  DMS  SVC-0291   YEAR 2000 REVIEW - RANGE KEYS ARE *
002300*                              14-DIGIT, NO CHANGE REQUIRED.     *
002400*    07-22-06  KAP  SVC-0471   MOVED THE FLAT-FILE RECORD OUT TO *
002500*                              KPERDREC AND ADDED THE MISSING    *
002600*                              COPY KPERDTBL INTO RMNTBTCH'S     *
002700*                              WORKING-STORAGE SECTION - NEITHER *
002800*                              THIS TABLE NOR KPERIOD-RESULT-    *
002900*                              FIELDS HAD EVER BEEN COMPILED IN. *
003000******************************************************************
003100 01  KPERIOD-TABLE-AREA.
003200     05  KPERIOD-TABLE-COUNT       PIC 9(4)  COMP  VALUE ZERO.
003300     05  FILLER                    PIC X(4).
003400     05  KPERIOD-ENTRY OCCURS 500 TIMES
003500                       INDEXED BY KP-IDX.
003600         10  KP-START-T            PIC 9(14).
003700         10  KP-END-T              PIC 9(14).
003800
003900 01  KPERIOD-RESULT-FIELDS.
004000     05  KPR-START                 PIC 9(14).
004100     05  KPR-END                   PIC 9(14).
004200     05  KPR-TOTAL                 PIC S9(13)V99
004300                                   SIGN IS LEADING SEPARATE.
004400     05  FILLER                    PIC X(20).
