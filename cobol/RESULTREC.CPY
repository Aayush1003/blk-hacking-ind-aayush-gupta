000100******************************************************************
000200*                                                                *
000300*    RESULTREC  --  EXPENSE-RESULT (PROCESSED TRANSACTION)       *
000400*                   RECORD LAYOUT FOR THE ROUND-UP REMANENT      *
000500*                   BATCH (RMNTBTCH).                            *
000600*                                                                *
000700*    EXPENSE-RESULT-REC  IS THE PROCESSED-TRANSACTION RECORD     *
000800*    WRITTEN TO RESULT-FILE ONCE THE CEILING, BASE REMANENT AND  *
000900*    RULE-ADJUSTED REMANENT HAVE ALL BEEN COMPUTED.  THIS        *
001000*    MEMBER IS COPYD ONCE, UNDER FD RESULT-FILE.                 *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    DATE      BY   TICKET     DESCRIPTION                       *
001400*    --------  ---  ---------  -------------------------------- *
001500*    03-11-91  RLB  SVC-0091   ORIGINAL LAYOUT - RETIREMENT      *
001600*                              ROUND-UP PROJECT (THEN PART OF    *
001700*                              THE COMBINED EXPNSREC MEMBER).    *
001800*    06-30-03  KAP  SVC-0417   ADDED RES-AMOUNT-X REDEFINE FOR   *
001900*                              THE EDIT ROUTINE IN RMNTBTCH.     *
002000*    07-22-06  KAP  SVC-0471   SPLIT OUT OF EXPNSREC INTO ITS    *
002100*                              OWN MEMBER SO FD RESULT-FILE      *
002200*                              CARRIES ITS OWN RECORD - THE OLD  *
002300*                              COMBINED COPY WAS ATTACHING THIS  *
002400*                              RECORD TO FD EXPENSE-FILE.        *
002500******************************************************************
002600 01  EXPENSE-RESULT-REC.
002700     05  RES-TIMESTAMP             PIC 9(14).
002800     05  RES-AMOUNT                PIC S9(11)V99
002900                                   SIGN IS LEADING SEPARATE.
003000     05  RES-AMOUNT-X REDEFINES RES-AMOUNT PIC X(14).
003100     05  RES-CEILING               PIC S9(11)V99
003200                                   SIGN IS LEADING SEPARATE.
003300     05  RES-REMANENT              PIC S9(11)V99
003400                                   SIGN IS LEADING SEPARATE.
003500     05  FILLER                    PIC X(24).
